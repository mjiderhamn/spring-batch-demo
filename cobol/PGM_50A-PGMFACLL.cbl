000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFACLL.
000300 AUTHOR. R-TORRES.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA FACTURACION.
000500 DATE-WRITTEN. 11/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COMPANIA TELEFONICA DEL PLATA.
000800
000900***************************************************************
001000*                                                             *
001100*    PGMFACLL  -  FACTURACION NOCTURNA DE LLAMADAS            *
001200*    =============================================            *
001300*                                                             *
001400*    PROCESO BATCH QUE TOMA EL ARCHIVO DE DETALLE DE          *
001500*    LLAMADAS (CDR) DEL DIA, GRABA CADA LLAMADA EN UNA        *
001600*    TABLA DE TRABAJO, CALCULA UNA FACTURA POR ABONADO        *
001700*    QUE ORIGINO AL MENOS UNA LLAMADA, RESPETA LA APROBACION  *
001800*    MANUAL DE ENVIO CUANDO CORRESPONDE, MARCA LAS FACTURAS   *
001900*    COMO ENVIADAS Y AVISA LA FINALIZACION DEL PROCESO.       *
002000*                                                             *
002100*    EL PROCESO CONSTA DE CINCO PASOS FIJOS:                  *
002200*       1) LEER LLAMADAS     (2000-LEER-LLAMADAS)             *
002300*       2) CREAR FACTURAS    (3000-CREAR-FACTURAS)            *
002400*       3) VERIFICAR VISTO BUENO  (4000-VERIF-APROBACION) *
002500*       4) ENVIAR FACTURAS   (5000-ENVIAR-FACTURAS)           *
002600*       5) AVISAR FIN        (6000-AVISO-FIN)                 *
002700*                                                             *
002800***************************************************************
002900*    HISTORIA DE CAMBIOS                                      *
003000*    --------------------------------------------------------- *
003100*    11/04/1988  R.TORRES   PGM ORIGINAL - REQ FACT-0001      *
003200*    02/05/1988  R.TORRES   AGREGADO CORTE DE ERRORES DE      *
003300*                           LECTURA (LIMITE 10) - FACT-0004   *
003400*    19/09/1988  M.ACOSTA   AJUSTE UNSTRING CAMPOS CON         *
003500*                           ESPACIOS DE RELLENO - FACT-0011   *
003600*    14/02/1989  M.ACOSTA   LISTA DE ABONADOS: ORIGEN PRIMERO,*
003700*                           DESTINO DESPUES, SIN DUPLICAR     *
003800*                           SEGUN NORMA COMERCIAL - FACT-0015  *
003900*    30/07/1990  J.PAEZ     AGREGADO PASO DE APROBACION        *
004000*                           MANUAL CONTRA ARCHIVO DE          *
004100*                           APROBADOS - FACT-0022             *
004200*    08/01/1991  J.PAEZ     ENVIO IDEMPOTENTE DE FACTURAS      *
004300*                           PEDIDO POR AUDITORIA - FACT-0024   *
004400*    22/11/1991  S-VEGA     REPORTE DE FACTURAS ENVIADAS CON   *
004500*                           LINEA DE TOTALES - FACT-0030       *
004600*    05/03/1992  S-VEGA     IMPORTE SIEMPRE EN CERO - NO HAY   *
004700*                           TARIFADOR VIGENTE AL CIERRE DE     *
004800*                           ESTE EJERCICIO - FACT-0031         *
004900*    17/08/1993  R.TORRES   AJUSTE DE LIMITES DE TABLA EN      *
005000*                           MEMORIA (5000 LLAMADAS) - FACT-0040*
005100*    25/01/1994  M.ACOSTA   CORRECCION DISPLAY DE ERROR DE     *
005200*                           APERTURA DE ARCHIVO ENTRADA        *
005300*                           - FACT-0043                        *
005400*    09/06/1995  J.PAEZ     REVISION GENERAL - SIN CAMBIOS DE  *
005500*                           FONDO - FACT-0047                  *
005600*    14/12/1998  S-VEGA     REVISION Y2K - FECHA DE PROCESO    *
005700*                           CON ANIO DE 4 DIGITOS - FACT-0058  *
005800*    22/02/1999  S-VEGA     REVISION Y2K - SIN IMPACTO EN      *
005900*                           CAMPOS DE FECHA DEL CDR - FACT-0059*
006000*    11/10/2001  M.ACOSTA   SE ACEPTA ARCHIVO DE APROBACION    *
006100*                           AUSENTE SIN ABORTAR (SE TOMA       *
006200*                           COMO NO APROBADO) - FACT-0066      *
006300*    19/05/2004  J.PAEZ     AGREGADO MENSAJE DE FACTURAS       *
006400*                           PENDIENTES DE APROBACION - FACT-0071*
006500*    07/09/2007  D-RUIZ     ESTANDARIZACION DE LEYENDAS DE     *
006600*                           ERROR DE E/S - FACT-0079           *
006700*    30/03/2010  D-RUIZ     REVISION GENERAL - SIN CAMBIOS DE  *
006800*                           FONDO - FACT-0085                  *
006900***************************************************************
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     SELECT ARCH-PARAMETROS  ASSIGN DDPARM
008200     FILE STATUS IS FS-PARAMETROS.
008300
008400     SELECT ENTRADA-LLAMADAS ASSIGN DDENTRA
008500     FILE STATUS IS FS-ENTRADA.
008600
008700     SELECT LISTADO-FACTURAS ASSIGN DDSALID
008800     FILE STATUS IS FS-SALIDA.
008900
009000     SELECT OPTIONAL ARCH-APROBACION ASSIGN DDAPROB
009100     FILE STATUS IS FS-APROBACION.
009200
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700*    ARCHIVO DE PARAMETROS DE LA CORRIDA (UNA TARJETA DE
009800*    CONTROL POR EJECUCION - FILE-PATH Y MANUAL-APPROVAL)
009900 FD  ARCH-PARAMETROS
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-PARAMETROS.
010300     03  PARM-FILE-PATH          PIC X(80).
010400     03  PARM-MANUAL-APPROVAL    PIC X(01).
010500     03  FILLER                  PIC X(51).
010600
010700*    ARCHIVO DE ENTRADA - DETALLE DE LLAMADAS (CDR)
010800*    UNA LINEA POR LLAMADA, CAMPOS SEPARADOS POR '|'
010900*    FORMATO :  ABONADO-ORIGEN | ABONADO-DESTINO | HH:MM:SS
011000 FD  ENTRADA-LLAMADAS
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-ENTRADA-LLAMADA         PIC X(80).
011400
011500*    ARCHIVO DE SALIDA - FACTURAS ENVIADAS (VER REPORTES)
011600 FD  LISTADO-FACTURAS
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-SALIDA-FACTURA          PIC X(54).
012000
012100*    ARCHIVO DE ABONADOS CON APROBACION MANUAL DE ENVIO
012200*    UN FILE-PATH APROBADO POR LINEA
012300 FD  ARCH-APROBACION
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-APROBACION               PIC X(80).
012700
012800 WORKING-STORAGE SECTION.
012900*========================*
013000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013100
013200*---- FILE STATUS -----------------------------------------------
013300 77  FS-PARAMETROS            PIC XX      VALUE SPACES.
013400     88  FS-PARAMETROS-FIN                VALUE '10'.
013500 77  FS-ENTRADA                PIC XX      VALUE SPACES.
013600     88  FS-ENTRADA-FIN                    VALUE '10'.
013700 77  FS-SALIDA                 PIC XX      VALUE SPACES.
013800 77  FS-APROBACION             PIC XX      VALUE SPACES.
013900     88  FS-APROBACION-FIN                 VALUE '10'.
014000     88  FS-APROBACION-NO-EXISTE           VALUE '05'.
014100
014200*---- INDICADORES DE FIN DE ARCHIVO / CONTROL DE CORRIDA --------
014300 77  WS-STATUS-FIN-LLAMADAS    PIC X       VALUE 'N'.
014400     88  WS-FIN-LLAMADAS                   VALUE 'Y'.
014500     88  WS-NO-FIN-LLAMADAS                VALUE 'N'.
014600 77  WS-STATUS-FIN-APROB       PIC X       VALUE 'N'.
014700     88  WS-FIN-APROBACION                 VALUE 'Y'.
014800     88  WS-NO-FIN-APROBACION              VALUE 'N'.
014900 77  WS-STATUS-ABORTAR         PIC X       VALUE 'N'.
015000     88  WS-ABORTAR-CORRIDA                VALUE 'Y'.
015100 77  WS-STATUS-APROBADO        PIC X       VALUE 'N'.
015200     88  WS-RUN-APROBADO                   VALUE 'Y'.
015300     88  WS-RUN-NO-APROBADO                VALUE 'N'.
015400 77  WS-STATUS-ENCONTRADO      PIC X       VALUE 'N'.
015500     88  WS-ENCONTRADO-SUSCRIPTOR          VALUE 'Y'.
015600
015700*---- PARAMETROS DE LA CORRIDA - RUTA Y VISTO BUENO -------------
015800 77  WS-RUN-FILE-PATH          PIC X(80)   VALUE SPACES.
015900 77  WS-RUN-MANUAL-APPROVAL    PIC X(01)   VALUE 'N'.
016000
016100*---- SUBINDICES Y CONTADORES (TODOS EN COMP) --------------------
016200 77  WS-MAX-LLAMADAS           PIC 9(05) COMP VALUE 5000.
016300 77  WS-MAX-SUSCRIPTORES       PIC 9(05) COMP VALUE 1000.
016400 77  WS-LLAMADAS-CANT          PIC 9(05) COMP VALUE ZERO.
016500 77  WS-ERRORES-CANT           PIC 9(02) COMP VALUE ZERO.
016600 77  WS-SUSCRIPTORES-CANT      PIC 9(05) COMP VALUE ZERO.
016700 77  WS-FACTURAS-CANT          PIC 9(05) COMP VALUE ZERO.
016800 77  WS-CALL-IDX               PIC 9(05) COMP VALUE ZERO.
016900 77  WS-SUB-IDX                PIC 9(05) COMP VALUE ZERO.
017000 77  WS-SUB-IDX2               PIC 9(05) COMP VALUE ZERO.
017100 77  WS-LLAMADAS-SUSC          PIC 9(09) COMP VALUE ZERO.
017200 77  WS-DURACION-SUSC          PIC 9(09) COMP VALUE ZERO.
017300
017400*---- ACUMULADORES DEL PASO DE ENVIO (BATCH FLOW PASO 4) ---------
017500 77  WS-TOTAL-BILLS-COUNT      PIC 9(09)      VALUE ZERO.
017600 77  WS-GRAND-TOTAL-DURATION   PIC 9(09)      VALUE ZERO.
017700 77  WS-GRAND-TOTAL-AMOUNT     PIC S9(09)V99 COMP-3 VALUE ZERO.
017800
017900*---- CAMPOS DE TRABAJO PARA EL PARSEO DEL CDR ------------------
018000 77  WS-CAMPO-FROM             PIC X(20)   VALUE SPACES.
018100 77  WS-CAMPO-TO               PIC X(20)   VALUE SPACES.
018200 77  WS-CAMPO-DUR              PIC X(08)   VALUE SPACES.
018300 77  WS-CAMPO-AUX              PIC X(20)   VALUE SPACES.
018400 77  WS-CAMPO-DUR-SEGUNDOS     PIC 9(07) COMP VALUE ZERO.
018500 77  WS-SUSCRIPTOR-BUSCADO     PIC X(20)   VALUE SPACES.
018600 77  WS-LINEA-APROBACION       PIC X(80)   VALUE SPACES.
018700
018800*---- DURACION HH:MM:SS - VISTA REDEFINIDA PARA VALIDAR/CONVERTIR
018900 77  WS-DURACION-TEXTO         PIC X(08)   VALUE SPACES.
019000 01  WS-DURACION-PARTES REDEFINES WS-DURACION-TEXTO.
019100     03  WS-DUR-HH             PIC 99.
019200     03  WS-DUR-SEP1           PIC X.
019300     03  WS-DUR-MM             PIC 99.
019400     03  WS-DUR-SEP2           PIC X.
019500     03  WS-DUR-SS             PIC 99.
019600
019700*---- FECHA DE PROCESO (REVISION Y2K - AAAA) ---------------------
019800 01  WS-FECHA-PROCESO.
019900     03  WS-FECHA-AA           PIC 9(04)   VALUE ZEROS.
020000     03  WS-FECHA-MM           PIC 99      VALUE ZEROS.
020100     03  WS-FECHA-DD           PIC 99      VALUE ZEROS.
020200 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO
020300                               PIC 9(08).
020400
020500*---- AREAS DE TRABAJO CON COPY (BUFFERS DE UN REGISTRO) ---------
020600*/////////// COPYS //////////////////////////////////////////////
020700     COPY CPLLAMAD.
020800     COPY CPFACTUR.
020900*//////////////////////////////////////////////////////////////
021000
021100*---- TABLA EN MEMORIA DE LLAMADAS DE LA CORRIDA ----------------
021200 01  TB-LLAMADAS.
021300     03  TB-LLAMADA OCCURS 5000 TIMES.
021400         05  TBL-FROM-SUBSCRIBER     PIC X(20).
021500         05  TBL-TO-SUBSCRIBER       PIC X(20).
021600         05  TBL-DURATION-SECONDS    PIC 9(07).
021601         05  FILLER                  PIC X(05).
021700
021800*---- LISTA DE ABONADOS DISTINTOS (ORIGEN, LUEGO DESTINO) --------
021900 01  TB-SUSCRIPTORES.
022000     03  TB-SUSCRIPTOR OCCURS 1000 TIMES PIC X(20).
022100
022200*---- TABLA EN MEMORIA DE FACTURAS DE LA CORRIDA ----------------
022300 01  TB-FACTURAS.
022400     03  TB-FACTURA OCCURS 1000 TIMES.
022500         05  TBF-SUBSCRIBER              PIC X(20).
022600         05  TBF-NO-OF-CALLS             PIC 9(09).
022700         05  TBF-TOTAL-DURATION-SECONDS  PIC 9(09).
022800         05  TBF-AMOUNT                  PIC S9(09)V99 COMP-3.
022900         05  TBF-SENT-FLAG               PIC X(01).
023000             88  TBF-SENT                           VALUE 'Y'.
023100             88  TBF-NOT-SENT                        VALUE 'N'.
023101         05  FILLER                      PIC X(05).
023200
023300*---- LINEA DE DETALLE DEL LISTADO DE FACTURAS (VER REPORTES) ---
023400 01  IMP-LINEA-FACTURA.
023500     03  IMP-SUBSCRIBER           PIC X(20).
023600     03  FILLER                   PIC X(01)   VALUE SPACE.
023700     03  IMP-NO-OF-CALLS          PIC 9(09).
023800     03  FILLER                   PIC X(01)   VALUE SPACE.
023900     03  IMP-DURATION-SECONDS     PIC 9(09).
024000     03  FILLER                   PIC X(01)   VALUE SPACE.
024100     03  IMP-AMOUNT               PIC -9999999.99.
024200     03  FILLER                   PIC X(01)   VALUE SPACE.
024300     03  IMP-SENT-FLAG            PIC X(01).
024400
024500*---- LINEA DE TOTALES DEL LISTADO (ULTIMA LINEA DEL REPORTE) ---
024600 01  IMP-LINEA-TOTAL REDEFINES IMP-LINEA-FACTURA.
024700     03  IMP-TOT-LITERAL          PIC X(20).
024800     03  FILLER                   PIC X(01).
024900     03  IMP-TOT-BILLS-COUNT      PIC 9(09).
025000     03  FILLER                   PIC X(01).
025100     03  IMP-TOT-DURATION         PIC 9(09).
025200     03  FILLER                   PIC X(01).
025300     03  IMP-TOT-AMOUNT           PIC -9999999.99.
025400     03  FILLER                   PIC X(01).
025500
025600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025700
025800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025900 PROCEDURE DIVISION.
026000
026100 MAIN-PROGRAM-I.
026200
026300     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F.
026400
026500     PERFORM 2000-LEER-LLAMADAS-I   THRU 2000-LEER-LLAMADAS-F
026600             UNTIL WS-FIN-LLAMADAS.
026700
026800     IF WS-ABORTAR-CORRIDA
026900        PERFORM 2900-ABORTAR-I      THRU 2900-ABORTAR-F
027000     ELSE
027100        PERFORM 3000-CREAR-FACTURAS-I
027200                                    THRU 3000-CREAR-FACTURAS-F
027300        PERFORM 4000-VERIF-APROBACION-I
027400                                    THRU 4000-VERIF-APROBACION-F
027500        IF WS-RUN-APROBADO
027600           PERFORM 5000-ENVIAR-FACTURAS-I
027700                                    THRU 5000-ENVIAR-FACTURAS-F
027800           PERFORM 6000-AVISO-FIN-I THRU 6000-AVISO-FIN-F
027900        ELSE
028000           DISPLAY '* FACTURAS CREADAS PERO NO ENVIADAS - '
028100           DISPLAY '* PENDIENTE DE APROBACION MANUAL PARA : '
028200                   WS-RUN-FILE-PATH
028300        END-IF
028400     END-IF.
028500
028600     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
028700
028800 MAIN-PROGRAM-F. GOBACK.
028900
029000
029100*----  CUERPO INICIO - APERTURA DE ARCHIVOS Y PARAMETROS -------
029200 1000-INICIO-I.
029300
029400     SET WS-NO-FIN-LLAMADAS  TO TRUE.
029500     SET WS-NO-FIN-APROBACION TO TRUE.
029600     MOVE 'N' TO WS-STATUS-ABORTAR.
029700     SET WS-RUN-NO-APROBADO  TO TRUE.
029800
029900     ACCEPT WS-FECHA-PROCESO FROM DATE.
030000
030100     OPEN INPUT ARCH-PARAMETROS.
030200     IF FS-PARAMETROS IS NOT EQUAL '00'
030300        DISPLAY '* ERROR EN OPEN PARAMETROS = ' FS-PARAMETROS
030400        DISPLAY '* SE ASUME MANUAL-APPROVAL = N'
030500     ELSE
030600        PERFORM 1100-LEER-PARAMETROS-I THRU 1100-LEER-PARAMETROS-F
030700        CLOSE ARCH-PARAMETROS
030800     END-IF.
030900
031000     OPEN INPUT ENTRADA-LLAMADAS.
031100     IF FS-ENTRADA IS NOT EQUAL '00'
031200        DISPLAY '* ERROR EN OPEN ENTRADA-LLAMADAS = ' FS-ENTRADA
031300        SET  WS-FIN-LLAMADAS TO TRUE
031400        SET  WS-ABORTAR-CORRIDA TO TRUE
031500     END-IF.
031600
031700     OPEN OUTPUT LISTADO-FACTURAS.
031800     IF FS-SALIDA IS NOT EQUAL '00'
031900        DISPLAY '* ERROR EN OPEN LISTADO-FACTURAS = ' FS-SALIDA
032000        MOVE 9999 TO RETURN-CODE
032100        SET  WS-FIN-LLAMADAS TO TRUE
032200        SET  WS-ABORTAR-CORRIDA TO TRUE
032300     END-IF.
032400
032500 1000-INICIO-F. EXIT.
032600
032700*---------------------------------------------------------------
032800 1100-LEER-PARAMETROS-I.
032900
033000     READ ARCH-PARAMETROS.
033100     EVALUATE FS-PARAMETROS
033200        WHEN '00'
033300           MOVE PARM-FILE-PATH          TO WS-RUN-FILE-PATH
033400           MOVE PARM-MANUAL-APPROVAL    TO WS-RUN-MANUAL-APPROVAL
033500        WHEN '10'
033600           DISPLAY '* ARCHIVO DE PARAMETROS VACIO'
033700           DISPLAY '* SE ASUME MANUAL-APPROVAL = N'
033800        WHEN OTHER
033900           DISPLAY '* ERROR EN LECTURA PARAMETROS : '
034000                                               FS-PARAMETROS
034100           DISPLAY '* SE ASUME MANUAL-APPROVAL = N'
034200     END-EVALUATE.
034300
034400 1100-LEER-PARAMETROS-F. EXIT.
034500
034600
034700*---- PASO 1 DEL BATCH - LEER LLAMADAS DEL CDR ------------------
034800 2000-LEER-LLAMADAS-I.
034900
035000     PERFORM 2100-LEER-REGISTRO-I THRU 2100-LEER-REGISTRO-F.
035100
035200     IF NOT WS-FIN-LLAMADAS
035300        PERFORM 2200-PROCESAR-REGISTRO-I
035400                                    THRU 2200-PROCESAR-REGISTRO-F
035500     END-IF.
035600
035700 2000-LEER-LLAMADAS-F. EXIT.
035800
035900*---------------------------------------------------------------
036000 2100-LEER-REGISTRO-I.
036100
036200     READ ENTRADA-LLAMADAS.
036300     EVALUATE FS-ENTRADA
036400        WHEN '00'
036500           CONTINUE
036600        WHEN '10'
036700           SET WS-FIN-LLAMADAS TO TRUE
036800        WHEN OTHER
036900           DISPLAY '* ERROR EN LECTURA ENTRADA-LLAMADAS : '
037000                                               FS-ENTRADA
037100           SET WS-FIN-LLAMADAS TO TRUE
037200           SET WS-ABORTAR-CORRIDA TO TRUE
037300     END-EVALUATE.
037400
037500 2100-LEER-REGISTRO-F. EXIT.
037600
037700*---- PARSEO DE LA LINEA DEL CDR (ABONADO|ABONADO|HH:MM:SS) -----
037800 2200-PROCESAR-REGISTRO-I.
037900
038000     MOVE SPACES TO WS-CAMPO-FROM WS-CAMPO-TO WS-CAMPO-DUR.
038100
038200     UNSTRING REG-ENTRADA-LLAMADA DELIMITED BY '|'
038300         INTO WS-CAMPO-FROM WS-CAMPO-TO WS-CAMPO-DUR.
038400
038500     PERFORM 2210-QUITAR-ESPACIOS-I THRU 2210-QUITAR-ESPACIOS-F.
038600
038700     IF WS-CAMPO-FROM = SPACES
038800        OR WS-CAMPO-TO = SPACES
038900        OR WS-CAMPO-DUR = SPACES
039000           PERFORM 2290-REGISTRAR-ERROR-I
039100                                    THRU 2290-REGISTRAR-ERROR-F
039200     ELSE
039300           MOVE WS-CAMPO-DUR TO WS-DURACION-TEXTO
039400           IF WS-DUR-HH IS NOT NUMERIC
039500              OR WS-DUR-MM IS NOT NUMERIC
039600              OR WS-DUR-SS IS NOT NUMERIC
039700              OR WS-DUR-SEP1 IS NOT EQUAL ':'
039800              OR WS-DUR-SEP2 IS NOT EQUAL ':'
039900                 PERFORM 2290-REGISTRAR-ERROR-I
040000                                    THRU 2290-REGISTRAR-ERROR-F
040100           ELSE
040200*              DURACION CONTADA DESDE MEDIANOCHE, SIN REDONDEO
040300                 COMPUTE WS-CAMPO-DUR-SEGUNDOS =
040400                    (WS-DUR-HH * 3600) + (WS-DUR-MM * 60)
040500                                                + WS-DUR-SS
040600                 PERFORM 2280-AGREGAR-LLAMADA-TABLA-I
040700                             THRU 2280-AGREGAR-LLAMADA-TABLA-F
040800           END-IF
040900     END-IF.
041000
041100 2200-PROCESAR-REGISTRO-F. EXIT.
041200
041300*---- RECORTE DE BLANCOS DE RELLENO ALREDEDOR DE '|' ------------
041400 2210-QUITAR-ESPACIOS-I.
041500
041600     MOVE WS-CAMPO-FROM TO WS-CAMPO-AUX
041700     MOVE SPACES        TO WS-CAMPO-FROM
041800     UNSTRING WS-CAMPO-AUX DELIMITED BY ALL SPACES
041900         INTO WS-CAMPO-FROM.
042000
042100     MOVE WS-CAMPO-TO   TO WS-CAMPO-AUX
042200     MOVE SPACES        TO WS-CAMPO-TO
042300     UNSTRING WS-CAMPO-AUX DELIMITED BY ALL SPACES
042400         INTO WS-CAMPO-TO.
042500
042600     MOVE WS-CAMPO-DUR  TO WS-CAMPO-AUX
042700     MOVE SPACES        TO WS-CAMPO-DUR
042800     UNSTRING WS-CAMPO-AUX DELIMITED BY ALL SPACES
042900         INTO WS-CAMPO-DUR.
043000
043100 2210-QUITAR-ESPACIOS-F. EXIT.
043200
043300*---- REGISTRO MAL FORMADO - SE OMITE (VER FACT-0004) -----------
043400 2290-REGISTRAR-ERROR-I.
043500
043600     ADD 1 TO WS-ERRORES-CANT.
043700     DISPLAY '* LLAMADA INVALIDA - SE OMITE : '
043800                                      REG-ENTRADA-LLAMADA.
043900
044000     IF WS-ERRORES-CANT > 10
044100        SET WS-ABORTAR-CORRIDA TO TRUE
044200        SET WS-FIN-LLAMADAS    TO TRUE
044300     END-IF.
044400
044500 2290-REGISTRAR-ERROR-F. EXIT.
044600
044700*---- AGREGA LA LLAMADA PARSEADA A LA TABLA EN MEMORIA ----------
044800 2280-AGREGAR-LLAMADA-TABLA-I.
044900
045000     MOVE WS-CAMPO-FROM        TO LLAM-FROM-SUBSCRIBER
045100     MOVE WS-CAMPO-TO          TO LLAM-TO-SUBSCRIBER
045200     MOVE WS-CAMPO-DUR         TO LLAM-CALL-DURATION
045300     MOVE WS-CAMPO-DUR-SEGUNDOS TO LLAM-DURATION-SECONDS
045400
045500     IF WS-LLAMADAS-CANT < WS-MAX-LLAMADAS
045600        ADD 1 TO WS-LLAMADAS-CANT
045700        MOVE LLAM-FROM-SUBSCRIBER
045800                          TO TBL-FROM-SUBSCRIBER(WS-LLAMADAS-CANT)
045900        MOVE LLAM-TO-SUBSCRIBER
046000                          TO TBL-TO-SUBSCRIBER(WS-LLAMADAS-CANT)
046100        MOVE LLAM-DURATION-SECONDS
046200                      TO TBL-DURATION-SECONDS(WS-LLAMADAS-CANT)
046300     ELSE
046400        DISPLAY '* TABLA DE LLAMADAS LLENA - SE DESCARTA : '
046500                                      REG-ENTRADA-LLAMADA
046600     END-IF.
046700
046800 2280-AGREGAR-LLAMADA-TABLA-F. EXIT.
046900
047000
047100*---- CORRIDA ABORTADA POR SUPERAR EL LIMITE DE ERRORES (B2) ----
047200 2900-ABORTAR-I.
047300
047400     DISPLAY '*************************************************'
047500     DISPLAY '* CORRIDA ABORTADA                               *'
047600     DISPLAY '* SUPERO EL LIMITE DE 10 REGISTROS DE LLAMADA    *'
047700     DISPLAY '* INVALIDOS EN EL ARCHIVO DE ENTRADA             *'
047800     DISPLAY '*************************************************'
047900     MOVE 9999 TO RETURN-CODE.
048000
048100 2900-ABORTAR-F. EXIT.
048200
048300
048400*---- PASO 2 DEL BATCH - CREAR FACTURAS --------------------------
048500 3000-CREAR-FACTURAS-I.
048600
048700     PERFORM 3100-AGREGAR-DESDE-I  THRU 3100-AGREGAR-DESDE-F
048800         VARYING WS-CALL-IDX FROM 1 BY 1
048900             UNTIL WS-CALL-IDX > WS-LLAMADAS-CANT.
049000
049100     PERFORM 3150-AGREGAR-HACIA-I  THRU 3150-AGREGAR-HACIA-F
049200         VARYING WS-CALL-IDX FROM 1 BY 1
049300             UNTIL WS-CALL-IDX > WS-LLAMADAS-CANT.
049400
049500     PERFORM 3200-CALCULAR-FACTURA-I
049600                                THRU 3200-CALCULAR-FACTURA-F
049700         VARYING WS-SUB-IDX FROM 1 BY 1
049800             UNTIL WS-SUB-IDX > WS-SUSCRIPTORES-CANT.
049900
050000 3000-CREAR-FACTURAS-F. EXIT.
050100
050200*---- AGREGA EL ABONADO ORIGEN SI AUN NO ESTA EN LA LISTA (B4) --
050300 3100-AGREGAR-DESDE-I.
050400
050500     MOVE TBL-FROM-SUBSCRIBER(WS-CALL-IDX)
050600                                      TO WS-SUSCRIPTOR-BUSCADO
050700     PERFORM 3190-BUSCAR-SUSCRIPTOR-I
050800                                THRU 3190-BUSCAR-SUSCRIPTOR-F
050900     IF NOT WS-ENCONTRADO-SUSCRIPTOR
051000        PERFORM 3195-AGREGAR-A-LISTA-I
051100                                THRU 3195-AGREGAR-A-LISTA-F
051200     END-IF.
051300
051400 3100-AGREGAR-DESDE-F. EXIT.
051500
051600*---- AGREGA EL ABONADO DESTINO SI AUN NO ESTA EN LA LISTA (B4) -
051700 3150-AGREGAR-HACIA-I.
051800
051900     MOVE TBL-TO-SUBSCRIBER(WS-CALL-IDX)
052000                                      TO WS-SUSCRIPTOR-BUSCADO
052100     PERFORM 3190-BUSCAR-SUSCRIPTOR-I
052200                                THRU 3190-BUSCAR-SUSCRIPTOR-F
052300     IF NOT WS-ENCONTRADO-SUSCRIPTOR
052400        PERFORM 3195-AGREGAR-A-LISTA-I
052500                                THRU 3195-AGREGAR-A-LISTA-F
052600     END-IF.
052700
052800 3150-AGREGAR-HACIA-F. EXIT.
052900
053000*---- BUSQUEDA SECUENCIAL DE WS-SUSCRIPTOR-BUSCADO EN LA LISTA --
053100 3190-BUSCAR-SUSCRIPTOR-I.
053200
053300     MOVE 'N' TO WS-STATUS-ENCONTRADO.
053400     PERFORM 3191-COMPARAR-SUSCRIPTOR-I
053500                             THRU 3191-COMPARAR-SUSCRIPTOR-F
053600         VARYING WS-SUB-IDX2 FROM 1 BY 1
053700             UNTIL WS-SUB-IDX2 > WS-SUSCRIPTORES-CANT
053800                OR WS-ENCONTRADO-SUSCRIPTOR.
053900
054000 3190-BUSCAR-SUSCRIPTOR-F. EXIT.
054100
054200 3191-COMPARAR-SUSCRIPTOR-I.
054300
054400     IF TB-SUSCRIPTOR(WS-SUB-IDX2) = WS-SUSCRIPTOR-BUSCADO
054500        SET WS-ENCONTRADO-SUSCRIPTOR TO TRUE
054600     END-IF.
054700
054800 3191-COMPARAR-SUSCRIPTOR-F. EXIT.
054900
055000*---- AGREGA UN ABONADO NUEVO AL FINAL DE LA LISTA ---------------
055100 3195-AGREGAR-A-LISTA-I.
055200
055300     IF WS-SUSCRIPTORES-CANT < WS-MAX-SUSCRIPTORES
055400        ADD 1 TO WS-SUSCRIPTORES-CANT
055500        MOVE WS-SUSCRIPTOR-BUSCADO
055600                          TO TB-SUSCRIPTOR(WS-SUSCRIPTORES-CANT)
055700     ELSE
055800        DISPLAY '* TABLA DE ABONADOS LLENA - SE DESCARTA : '
055900                                      WS-SUSCRIPTOR-BUSCADO
056000     END-IF.
056100
056200 3195-AGREGAR-A-LISTA-F. EXIT.
056300
056400*---- CALCULA Y GRABA LA FACTURA DE UN ABONADO (B3/B4) -----------
056500 3200-CALCULAR-FACTURA-I.
056600
056700     MOVE ZERO TO WS-LLAMADAS-SUSC WS-DURACION-SUSC.
056800
056900     PERFORM 3210-SUMAR-LLAMADA-I THRU 3210-SUMAR-LLAMADA-F
057000         VARYING WS-CALL-IDX FROM 1 BY 1
057100             UNTIL WS-CALL-IDX > WS-LLAMADAS-CANT.
057200
057300     IF WS-LLAMADAS-SUSC > ZERO
057400        PERFORM 3250-GRABAR-FACTURA-TABLA-I
057500                             THRU 3250-GRABAR-FACTURA-TABLA-F
057600     END-IF.
057700
057800 3200-CALCULAR-FACTURA-F. EXIT.
057900
058000*---- SUMA UNA LLAMADA AL ABONADO EN PROCESO SI LA ORIGINO -------
058100 3210-SUMAR-LLAMADA-I.
058200
058300     IF TBL-FROM-SUBSCRIBER(WS-CALL-IDX) =
058301                                  TB-SUSCRIPTOR(WS-SUB-IDX)
058400        ADD 1 TO WS-LLAMADAS-SUSC
058500        ADD TBL-DURATION-SECONDS(WS-CALL-IDX) TO WS-DURACION-SUSC
058600     END-IF.
058700
058800 3210-SUMAR-LLAMADA-F. EXIT.
058900
059000*---- GRABA LA FACTURA EN LA TABLA EN MEMORIA --------------------
059100 3250-GRABAR-FACTURA-TABLA-I.
059200
059300     MOVE TB-SUSCRIPTOR(WS-SUB-IDX)   TO FACT-SUBSCRIBER
059400     MOVE WS-LLAMADAS-SUSC            TO FACT-NO-OF-CALLS
059500     MOVE WS-DURACION-SUSC        TO FACT-TOTAL-DURATION-SECONDS
059600     MOVE ZERO                        TO FACT-AMOUNT
059700     SET  FACT-NOT-SENT               TO TRUE
059800
059900     ADD 1 TO WS-FACTURAS-CANT
060000     MOVE FACT-SUBSCRIBER
060100                     TO TBF-SUBSCRIBER(WS-FACTURAS-CANT)
060200     MOVE FACT-NO-OF-CALLS
060300                     TO TBF-NO-OF-CALLS(WS-FACTURAS-CANT)
060400     MOVE FACT-TOTAL-DURATION-SECONDS
060500                 TO TBF-TOTAL-DURATION-SECONDS(WS-FACTURAS-CANT)
060600     MOVE FACT-AMOUNT
060700                     TO TBF-AMOUNT(WS-FACTURAS-CANT)
060800     MOVE FACT-SENT-FLAG
060900                     TO TBF-SENT-FLAG(WS-FACTURAS-CANT).
061000
061100 3250-GRABAR-FACTURA-TABLA-F. EXIT.
061200
061300
061400*---- PASO 3 DEL BATCH - VERIFICAR VISTO BUENO MANUAL -----------
061500 4000-VERIF-APROBACION-I.
061600
061700     IF WS-RUN-MANUAL-APPROVAL IS NOT EQUAL 'Y'
061800        SET WS-RUN-APROBADO TO TRUE
061900     ELSE
062000        PERFORM 4100-BUSCAR-APROBACION-I
062100                               THRU 4100-BUSCAR-APROBACION-F
062200     END-IF.
062300
062400 4000-VERIF-APROBACION-F. EXIT.
062500
062600*---- BUSCA WS-RUN-FILE-PATH EN EL ARCHIVO DE APROBACION ---------
062700 4100-BUSCAR-APROBACION-I.
062800
062900     OPEN INPUT ARCH-APROBACION.
063000
063100     IF FS-APROBACION-NO-EXISTE
063200        DISPLAY '* ARCHIVO DE APROBACION NO EXISTE - SE TOMA '
063300        DISPLAY '* COMO NO APROBADO PARA ESTA CORRIDA'
063400     ELSE
063500        IF FS-APROBACION IS NOT EQUAL '00'
063600           DISPLAY '* ERROR EN OPEN ARCH-APROBACION = '
063700                                               FS-APROBACION
063800        ELSE
063900           SET WS-NO-FIN-APROBACION TO TRUE
064000           PERFORM 4110-LEER-APROBACION-I
064100                               THRU 4110-LEER-APROBACION-F
064200               UNTIL WS-FIN-APROBACION OR WS-RUN-APROBADO
064300           CLOSE ARCH-APROBACION
064400        END-IF
064500     END-IF.
064600
064700 4100-BUSCAR-APROBACION-F. EXIT.
064800
064900 4110-LEER-APROBACION-I.
065000
065100     READ ARCH-APROBACION.
065200     EVALUATE FS-APROBACION
065300        WHEN '00'
065400           MOVE REG-APROBACION TO WS-LINEA-APROBACION
065500           IF WS-LINEA-APROBACION = WS-RUN-FILE-PATH
065600              SET WS-RUN-APROBADO TO TRUE
065700           END-IF
065800        WHEN '10'
065900           SET WS-FIN-APROBACION TO TRUE
066000        WHEN OTHER
066100           DISPLAY '* ERROR EN LECTURA ARCH-APROBACION : '
066200                                               FS-APROBACION
066300           SET WS-FIN-APROBACION TO TRUE
066400     END-EVALUATE.
066500
066600 4110-LEER-APROBACION-F. EXIT.
066700
066800
066900*---- PASO 4 DEL BATCH - ENVIAR FACTURAS - ENVIO IDEMPOTENTE ----
067000 5000-ENVIAR-FACTURAS-I.
067100
067200     PERFORM 5100-ENVIAR-UNA-FACTURA-I
067300                                THRU 5100-ENVIAR-UNA-FACTURA-F
067400         VARYING WS-SUB-IDX FROM 1 BY 1
067500             UNTIL WS-SUB-IDX > WS-FACTURAS-CANT.
067600
067700     PERFORM 5900-ESCRIBIR-TOTAL-I THRU 5900-ESCRIBIR-TOTAL-F.
067800
067900 5000-ENVIAR-FACTURAS-F. EXIT.
068000
068100*---- MARCA ENVIADA UNA FACTURA Y LA GRABA EN EL LISTADO ---------
068200 5100-ENVIAR-UNA-FACTURA-I.
068300
068400*    SET A 'Y' ES IDEMPOTENTE - REENVIAR NO DUPLICA TOTALES
068500     SET TBF-SENT(WS-SUB-IDX) TO TRUE.
068600
068700     MOVE SPACES                           TO IMP-LINEA-FACTURA
068800     MOVE TBF-SUBSCRIBER(WS-SUB-IDX)        TO IMP-SUBSCRIBER
068900     MOVE TBF-NO-OF-CALLS(WS-SUB-IDX)       TO IMP-NO-OF-CALLS
069000     MOVE TBF-TOTAL-DURATION-SECONDS(WS-SUB-IDX)
069100                                       TO IMP-DURATION-SECONDS
069200     MOVE TBF-AMOUNT(WS-SUB-IDX)             TO IMP-AMOUNT
069300     MOVE TBF-SENT-FLAG(WS-SUB-IDX)          TO IMP-SENT-FLAG.
069400
069500     WRITE REG-SALIDA-FACTURA FROM IMP-LINEA-FACTURA.
069600     IF FS-SALIDA IS NOT EQUAL '00'
069700        DISPLAY '* ERROR EN WRITE LISTADO-FACTURAS = ' FS-SALIDA
069800        MOVE 9999 TO RETURN-CODE
069900     END-IF.
070000
070100     ADD 1 TO WS-TOTAL-BILLS-COUNT
070200     ADD TBF-TOTAL-DURATION-SECONDS(WS-SUB-IDX)
070300                                 TO WS-GRAND-TOTAL-DURATION
070400     ADD TBF-AMOUNT(WS-SUB-IDX) TO WS-GRAND-TOTAL-AMOUNT.
070500
070600 5100-ENVIAR-UNA-FACTURA-F. EXIT.
070700
070800*---- ESCRIBE LA LINEA DE TOTALES AL PIE DEL LISTADO -------------
070900 5900-ESCRIBIR-TOTAL-I.
071000
071100     MOVE SPACES                         TO IMP-LINEA-TOTAL
071200     MOVE 'TOTAL'                        TO IMP-TOT-LITERAL
071300     MOVE WS-TOTAL-BILLS-COUNT           TO IMP-TOT-BILLS-COUNT
071400     MOVE WS-GRAND-TOTAL-DURATION        TO IMP-TOT-DURATION
071500     MOVE WS-GRAND-TOTAL-AMOUNT          TO IMP-TOT-AMOUNT.
071600
071700     WRITE REG-SALIDA-FACTURA FROM IMP-LINEA-TOTAL.
071800     IF FS-SALIDA IS NOT EQUAL '00'
071900        DISPLAY '* ERROR EN WRITE LISTADO-FACTURAS = ' FS-SALIDA
072000        MOVE 9999 TO RETURN-CODE
072100     END-IF.
072200
072300 5900-ESCRIBIR-TOTAL-F. EXIT.
072400
072500
072600*---- PASO 5 DEL BATCH - AVISAR FIN DE PROCESO -------------------
072700 6000-AVISO-FIN-I.
072800
072900     DISPLAY ' '
073000     DISPLAY '*************************************************'
073100     DISPLAY '* PROCESO DE FACTURACION DE LLAMADAS FINALIZADO  *'
073200     DISPLAY '* FECHA DE PROCESO   : ' WS-FECHA-PROCESO-NUM
073300     DISPLAY '* FACTURAS ENVIADAS  : ' WS-TOTAL-BILLS-COUNT
073400     DISPLAY '*************************************************'.
073500
073600 6000-AVISO-FIN-F. EXIT.
073700
073800
073900*---- CIERRE DE ARCHIVOS Y FIN DE PROGRAMA --------------------
074000 9999-FINAL-I.
074100
074200     CLOSE ENTRADA-LLAMADAS.
074300     IF FS-ENTRADA IS NOT EQUAL '00'
074400        DISPLAY '* ERROR EN CLOSE ENTRADA-LLAMADAS = ' FS-ENTRADA
074500        MOVE 9999 TO RETURN-CODE
074600     END-IF.
074700
074800     CLOSE LISTADO-FACTURAS.
074900     IF FS-SALIDA IS NOT EQUAL '00'
075000        DISPLAY '* ERROR EN CLOSE LISTADO-FACTURAS = ' FS-SALIDA
075100        MOVE 9999 TO RETURN-CODE
075200     END-IF.
075300
075400 9999-FINAL-F. EXIT.
