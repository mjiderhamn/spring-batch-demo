000100*////////////////// (LLAMADA) ///////////////////////////////////
000200************************************************************
000300*    MIEMBRO   : CPLLAMAD                                  *
000400*    LAYOUT    : REGISTRO DE LLAMADA (TABLA EN MEMORIA)    *
000500*    LARGO REGISTRO = 60 BYTES                              *
000600*    USADO POR  : PGMFACLL (CARGA Y FACTURACION LLAMADAS)  *
000700************************************************************
000800*     POSICION RELATIVA (01:20) ABONADO QUE ORIGINA LA LLAMADA
000900 01  REG-LLAMADA.
001000     03  LLAM-FROM-SUBSCRIBER    PIC X(20)    VALUE SPACES.
001100*     POSICION RELATIVA (21:20) ABONADO QUE RECIBE LA LLAMADA
001200     03  LLAM-TO-SUBSCRIBER      PIC X(20)    VALUE SPACES.
001300*     POSICION RELATIVA (41:08) DURACION TEXTO  HH:MM:SS
001400*     (TAL COMO VIENE EN EL ARCHIVO DE ENTRADA, SIN CONVERTIR)
001500     03  LLAM-CALL-DURATION      PIC X(08)    VALUE SPACES.
001600*     POSICION RELATIVA (49:07) DURACION EN SEGUNDOS
001700*     (HH*3600 + MM*60 + SS, CONTADA DESDE MEDIANOCHE)
001800     03  LLAM-DURATION-SECONDS   PIC 9(07)    VALUE ZEROS.
001900*     POSICION RELATIVA (56:05) RESERVADO
002000     03  FILLER                  PIC X(05)    VALUE SPACES.
002100*//////////////////////////////////////////////////////////////
