000100*////////////////// (FACTURA) ////////////////////////////////////
000200************************************************************
000300*    MIEMBRO   : CPFACTUR                                  *
000400*    LAYOUT    : REGISTRO DE FACTURA (TABLA EN MEMORIA)    *
000500*    LARGO REGISTRO = 50 BYTES                              *
000600*    USADO POR  : PGMFACLL (CARGA Y FACTURACION LLAMADAS)  *
000700************************************************************
000800*     POSICION RELATIVA (01:20) ABONADO FACTURADO
000900 01  REG-FACTURA.
001000     03  FACT-SUBSCRIBER              PIC X(20)  VALUE SPACES.
001100*     POSICION RELATIVA (21:09) CANTIDAD DE LLAMADAS ORIGINADAS
001200     03  FACT-NO-OF-CALLS             PIC 9(09)  VALUE ZEROS.
001300*     POSICION RELATIVA (30:09) SUMA DURACION EN SEGUNDOS
001400     03  FACT-TOTAL-DURATION-SECONDS  PIC 9(09)  VALUE ZEROS.
001500*     POSICION RELATIVA (39:06) IMPORTE A FACTURAR (EMPACADO)
001600*     SIN TARIFADOR VIGENTE - SIEMPRE CERO (FACT-0031)
001700*     TODA ARITMETICA DE IMPORTES A FUTURO DEBE SER ROUNDED
001800     03  FACT-AMOUNT             PIC S9(09)V99 COMP-3
001900                                  VALUE ZEROS.
002000*     POSICION RELATIVA (45:01) INDICADOR DE FACTURA ENVIADA
002100     03  FACT-SENT-FLAG               PIC X(01)  VALUE 'N'.
002200         88  FACT-SENT                           VALUE 'Y'.
002300         88  FACT-NOT-SENT                        VALUE 'N'.
002400*     POSICION RELATIVA (46:05) RESERVADO
002500     03  FILLER                       PIC X(05)  VALUE SPACES.
002600*//////////////////////////////////////////////////////////////
